000010*******************************************
000020*                                          *
000030*  Record Definition For Tax Code          *
000040*           Configuration File             *
000050*     Uses Tc-Code-Name as key             *
000060*******************************************
000070*  File size 75 bytes - fully used, no spare
000080*    bytes left for growth, this being an
000090*    interchange record.
000100*
000110* 24/11/25 vbc - Created for tax module.
000120* 01/12/25 vbc - Rate confirmed 4 dp per
000130*                the plugin's own tables.
000140*
000150 01  TX-Taxcode-Record.
000160     03  Tc-Code-Name           pic x(20).
000170     03  Tc-Rate                pic s9v9999.
000180     03  Tc-Rate-Unsigned redefines Tc-Rate
000190                                 pic  9v9999.
000200     03  Tc-Description         pic x(30).
000210     03  Tc-Product-Name        pic x(20).
000220*
000230*  Whole-record view used when the table below is
000240*    loaded/searched a byte at a time by Tx062.
000250*
000260 01  Tx-Taxcode-Record-Chars redefines Tx-Taxcode-Record.
000270     03  Tc-Char                pic x  occurs 75.
