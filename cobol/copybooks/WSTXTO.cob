000010*******************************************
000020*                                          *
000030*  Record Definition For Generated         *
000040*     Tax / Adjustment Item File           *
000050*     (Output Only - No Key)               *
000060*******************************************
000070*  File size 76 bytes - fully used, no spare
000080*    bytes left for growth, this being an
000090*    interchange record.
000100*
000110* 24/11/25 vbc - Created for tax module.
000120*
000130 01  TX-Taxout-Record.
000140     03  To-Invoice-Id          pic x(12).
000150     03  To-Linked-Item-Id      pic x(12).
000160     03  To-Item-Type           pic x.
000170         88  To-New-Tax-Item    value "X".
000180         88  To-Adjustment-Item value "A".
000190     03  To-Date                pic 9(8).
000200     03  To-Amount              pic s9(11)v99.
000210     03  To-Amount-Unsigned redefines To-Amount
000220                                 pic  9(11)v99.
000230     03  To-Description         pic x(30).
