000010*******************************************
000020*                                          *
000030*  Record Definition For Tax Code          *
000040*      Assignment File (Output Only)       *
000050*******************************************
000060*  File size 32 bytes - fully used, no spare
000070*    bytes left for growth, this being an
000080*    interchange record.
000090*
000100* 24/11/25 vbc - Created for tax module.
000110*
000120 01  TX-Taxassign-Record.
000130     03  Ta-Item-Id             pic x(12).
000140     03  Ta-Tax-Code            pic x(20).
000150     03  Ta-Tax-Code-Chars redefines Ta-Tax-Code.
000160         05  Ta-Tax-Code-Char   pic x  occurs 20.
