000010* 24/11/25 vbc - Created for tax module, cut down
000020*                from the standard ACAS Print-File
000030*                select used in vacprint/pyrgstr.
000040*
000050     SELECT Print-File         ASSIGN TO "TAXRPT"
000060            ORGANIZATION       LINE SEQUENTIAL
000070            FILE STATUS        IS Tx-Print-Status.
