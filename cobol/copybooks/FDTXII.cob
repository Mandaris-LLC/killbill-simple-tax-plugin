000010* 24/11/25 vbc - Created for tax module.
000020*
000030 FD  TX-Invitem-File.
000040 copy "WSTXII.cob".
