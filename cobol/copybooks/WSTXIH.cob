000010*******************************************
000020*                                          *
000030*  Record Definition For Invoice           *
000040*           Header File                    *
000050*     Uses Ih-Invoice-Id as key            *
000060*******************************************
000070*  File size 33 bytes - fully used, no spare
000080*    bytes left for growth, this being an
000090*    interchange record.
000100*
000110* 24/11/25 vbc - Created for tax module.
000120* 02/12/25 vbc - New-flag confirmed single
000130*                char, N or H only.
000140*
000150 01  TX-Invhdr-Record.
000160     03  Ih-Invoice-Id          pic x(12).
000170     03  Ih-Account-Id          pic x(12).
000180     03  Ih-Invoice-Date        pic 9(8).
000190     03  Ih-Invoice-Date-Grp redefines Ih-Invoice-Date.
000200         05  Ih-Inv-Date-Ccyy   pic 9(4).
000210         05  Ih-Inv-Date-Mm     pic 99.
000220         05  Ih-Inv-Date-Dd     pic 99.
000230     03  Ih-New-Flag            pic x.
000240         88  Ih-New-Invoice     value "N".
000250         88  Ih-Hist-Invoice    value "H".
