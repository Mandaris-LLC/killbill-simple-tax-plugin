000010*******************************************
000020*                                          *
000030*  File Status Switches - One Per Tax      *
000040*   Module File, Tested After Every        *
000050*      OPEN/READ/WRITE/CLOSE In Tx060.     *
000060*******************************************
000070* 24/11/25 vbc - Created for tax module.
000080*
000090 01  TX-File-Statuses.
000100     03  Tx-Taxcode-Status        pic xx.
000110         88  Tx-Taxcode-Ok        value "00".
000120         88  Tx-Taxcode-Eof       value "10".
000130     03  Tx-Invhdr-Status         pic xx.
000140         88  Tx-Invhdr-Ok         value "00".
000150         88  Tx-Invhdr-Eof        value "10".
000160     03  Tx-Invitem-Status        pic xx.
000170         88  Tx-Invitem-Ok        value "00".
000180         88  Tx-Invitem-Eof       value "10".
000190     03  Tx-Taxout-Status         pic xx.
000200         88  Tx-Taxout-Ok         value "00".
000210     03  Tx-Taxassign-Status      pic xx.
000220         88  Tx-Taxassign-Ok      value "00".
000230     03  Tx-Print-Status          pic xx.
000240         88  Tx-Print-Ok          value "00".
000245     03  filler                   pic x(1).
