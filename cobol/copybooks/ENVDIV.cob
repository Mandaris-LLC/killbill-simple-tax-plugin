000010*****************************************************
000020*                                                   *
000030*   COMMON ENVIRONMENT DIVISION ENTRY - CONFIG      *
000040*        SOURCE / OBJECT COMPUTER PARAGRAPHS        *
000050*                                                   *
000060*****************************************************
000070* COPIED INTO EVERY TX0NN PROGRAM IMMEDIATELY AFTER
000080* THE ENVIRONMENT DIVISION HEADER.  EACH PROGRAM THEN
000090* CODES ITS OWN SPECIAL-NAMES PARAGRAPH BELOW THIS
000100* COPY, AS THE MNEMONICS AND SWITCHES USED DIFFER
000110* PROGRAM TO PROGRAM.
000120*
000130* 24/11/25 VBC - CREATED FOR TAX MODULE, LIFTED FROM
000140*                THE STANDARD ACAS ENVDIV SHAPE.
000150*
000160 CONFIGURATION SECTION.
000170 SOURCE-COMPUTER.   IBM-PC-COMPATIBLE.
000180 OBJECT-COMPUTER.   IBM-PC-COMPATIBLE.
