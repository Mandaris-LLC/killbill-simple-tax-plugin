000010* 24/11/25 vbc - Created for tax module.
000020*
000030     SELECT TX-Taxout-File     ASSIGN TO "TAXOUT"
000040            ORGANIZATION       LINE SEQUENTIAL
000050            FILE STATUS        IS Tx-Taxout-Status.
