000010* 24/11/25 vbc - Created for tax module.
000020*
000030 FD  TX-Invhdr-File.
000040 copy "WSTXIH.cob".
