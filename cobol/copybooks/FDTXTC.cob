000010* 24/11/25 vbc - Created for tax module.
000020*
000030 FD  TX-Taxcode-File.
000040 copy "WSTXTC.cob".
