000010*******************************************
000020*                                          *
000030*  Record Definition For Invoice           *
000040*           Item File                      *
000050*     Uses Ii-Item-Id as key               *
000060*     Ordered by Ii-Invoice-Id on file     *
000070*******************************************
000080*  File size 92 bytes, 90 of which are
000090*    named fields, 2 spare kept as filler
000100*    for a possible second tax-code entry
000110*    later - do not use without checking
000120*    with the plugin's own maintainers.
000130*
000140* 24/11/25 vbc - Created for tax module.
000150* 03/12/25 vbc - Added Ii-Tax-Code-Chars
000160*                for the split/join logic
000170*                in Tx063.
000180*
000190 01  TX-Invitem-Record.
000200     03  Ii-Item-Id             pic x(12).
000210     03  Ii-Invoice-Id          pic x(12).
000220     03  Ii-Item-Type           pic x.
000230         88  Ii-Taxable-Item    value "T".
000240         88  Ii-Tax-Item        value "X".
000250         88  Ii-Adjustment-Item value "A".
000260         88  Ii-Other-Item      value "O".
000270     03  Ii-Linked-Item-Id      pic x(12).
000280     03  Ii-Product-Name        pic x(20).
000290     03  Ii-Amount              pic s9(11)v99.
000300     03  Ii-Amount-Unsigned redefines Ii-Amount
000310                                 pic  9(11)v99.
000320     03  Ii-Tax-Code            pic x(20).
000330     03  Ii-Tax-Code-Chars redefines Ii-Tax-Code.
000340         05  Ii-Tax-Code-Char   pic x  occurs 20.
000350     03  filler                 pic x(2).
