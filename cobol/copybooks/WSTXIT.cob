000010*******************************************
000020*                                          *
000030*  In-Memory Table Of Invoice Items        *
000040*   Loaded Once Per Run By Tx060 Para      *
000050*      1300, Then Searched By Tx060/       *
000060*      Tx061/Tx062 For The Life Of The     *
000070*      Run.                                *
000080*******************************************
000090* 25/11/25 vbc - Created for tax module.
000100* 04/12/25 vbc - Occurs raised 1000 ->
000110*                2000 after early test
000120*                ran out of table space.
000130*
000140 01  TX-Item-Table.
000150     03  TX-Item-Entry          occurs 2000 times                TX-3318 
000160                                 indexed by TX-Item-Idx.
000170         05  Ti-Item-Id             pic x(12).
000180         05  Ti-Invoice-Id          pic x(12).
000190         05  Ti-Item-Type           pic x.
000200         05  Ti-Linked-Item-Id      pic x(12).
000210         05  Ti-Product-Name        pic x(20).
000220         05  Ti-Amount              pic s9(11)v99.
000230         05  Ti-Amount-U redefines Ti-Amount
000240                                    pic  9(11)v99.
000250         05  Ti-Tax-Code            pic x(20).
000255         05  filler                 pic x(1).
000260 01  TX-Item-Count              pic 9(4)  comp.
