000010*******************************************
000020*                                          *
000030*  Working Table Of Tax-Code Names Used    *
000040*   By Tx063 To Split/Join The Comma       *
000050*      Separated Tax-Codes Field Held      *
000060*      On An Invoice Item.                 *
000070*******************************************
000080* 26/11/25 vbc - Created for tax module.
000090*
000100 01  TX-Code-List-Table.
000110     03  TX-Code-List-Entry     occurs 10 times
000120                                 indexed by TX-CL-Idx
000130                                 pic x(20).
000135     03  filler                 pic x(1).
000140 01  TX-Code-List-Count         pic 9(2)  comp.
