000010*******************************************
000020*                                          *
000030*  In-Memory Table Of Tax-Code             *
000040*   Configuration - Loaded Once Per Run    *
000050*      By Tx060 Para 1100, Searched By     *
000060*      Tx062 By Name & By Product.         *
000070*******************************************
000080* 25/11/25 vbc - Created for tax module.
000090*
000100 01  TX-Taxcode-Table.
000110     03  TX-Taxcode-Entry       occurs 200 times
000120                                indexed by TX-Tc-Idx.
000130         05  Tc2-Code-Name          pic x(20).
000140         05  Tc2-Rate               pic s9v9999.
000150         05  Tc2-Description        pic x(30).
000160         05  Tc2-Product-Name       pic x(20).
000165         05  filler                 pic x(1).
000170 01  TX-Taxcode-Count           pic 9(4)  comp.
