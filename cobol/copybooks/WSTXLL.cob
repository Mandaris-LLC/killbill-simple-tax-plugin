000010*******************************************
000020*                                          *
000030*  Working Table Of Item/Tax-Code Pairs    *
000040*   Built By Tx063 When Listing The Codes  *
000050*      Assigned Against One Invoice.       *
000060*******************************************
000070* 26/11/25 vbc - Created for tax module.
000080*
000090 01  TX-List-Table.
000100     03  TX-List-Entry           occurs 2000 times
000110                                  indexed by TX-List-Idx.
000120         05  Li-Item-Id              pic x(12).
000130         05  Li-Tax-Code             pic x(20).
000135         05  filler                  pic x(1).
000140 01  TX-List-Count               pic 9(4)  comp.
