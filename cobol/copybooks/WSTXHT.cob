000010*******************************************
000020*                                          *
000030*  In-Memory Table Of Invoice Headers      *
000040*   Loaded Once Per Run By Tx060 Para      *
000050*      1200.                               *
000060*******************************************
000070* 25/11/25 vbc - Created for tax module.
000080*
000090 01  TX-Header-Table.
000100     03  TX-Header-Entry        occurs 500 times
000110                                 indexed by TX-Hdr-Idx.
000120         05  Th-Invoice-Id          pic x(12).
000130         05  Th-Account-Id          pic x(12).
000140         05  Th-Invoice-Date        pic 9(8).
000150         05  Th-New-Flag            pic x.
000155         05  filler                 pic x(1).
000160 01  TX-Header-Count            pic 9(4)  comp.
