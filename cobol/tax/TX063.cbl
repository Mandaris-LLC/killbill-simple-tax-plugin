000010*****************************************************
000020*                                                   *
000030*      Tax-Code Field Maintenance (Tax Module)       *
000040*                                                   *
000050*****************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.    TX063.
000090 AUTHOR.        V B COEN.
000100 INSTALLATION.  APPLEWOOD COMPUTERS.
000110 DATE-WRITTEN.  21/11/1984.
000120 DATE-COMPILED.
000130 SECURITY.      COPYRIGHT (C) 1984-2026 AND LATER,
000140                VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000150                THE GNU GENERAL PUBLIC LICENSE.  SEE
000160                THE FILE COPYING FOR DETAILS.
000170*
000180*    Remarks.             Three small utility functions on
000190*                         the comma separated tax-codes
000200*                         field held against an invoice
000210*                         item -
000220*                           S - split the stored value
000230*                               into the working code
000240*                               list table.
000250*                           J - join the working code
000260*                               list table back into a
000270*                               single stored value.
000280*                           L - list every item of one
000290*                               invoice that carries a
000300*                               non blank tax-code
000310*                               assignment.
000320*                         Only the first entry of a split
000330*                         list is ever used for tax - the
000340*                         rest are carried for reporting
000350*                         only.
000360*
000370*    Called by.           TX060.
000380*    Calls.               None.
000390*
000400* Changes:
000410* 21/11/1984 vbc - 1.00  Created for the tax plugin core.
000420* 18/02/1985 vbc - 1.01  Split was including the trailing
000430*                        blanks of a name up to the next
000440*                        comma in the stored entry - off
000450*                        by one in the trim-end scan.
000460*                        Found position is now captured
000470*                        in the body paragraph instead of
000480*                        being read back off the PERFORM
000490*                        VARYING control variable.
000500*                        TX-1003.
000510* 14/08/1991 dp  - 1.02  Join now trims trailing blanks off
000520*                        each stored code before appending
000530*                        it, so a run of short code names
000540*                        no longer leaves gaps of blanks
000550*                        in the rebuilt value.  TX-1042.
000560* 11/09/1998 vbc - 1.03  Year 2000 review - no dates held
000570*                        or compared in this program.  No
000580*                        code change.  TX-1079.
000590* 26/04/2009 vbc - 1.04  Migration to Open Cobol/GnuCobol,
000600*                        source moved to free form.
000610*                        TX-2212.
000620* 16/04/2024 vbc         Copyright notice update
000630*                        superseding all previous notices.
000640* 26/11/2025 vbc - 1.05  Reworked for the invoice tax calc
000650*                        batch - list function added to
000660*                        report the codes assigned on an
000670*                        invoice, using the shared item
000680*                        table copybook.  TX-3303.
000690*
000700*************************************************************
000710*
000720* Copyright Notice.
000730* ****************
000740*
000750* This notice supersedes all prior copyright notices and was
000760* updated 2024-04-16.
000770*
000780* These files and programs are part of the Applewood Computers
000790* Accounting System and is Copyright (c) Vincent B Coen.
000800* 1976-2026 and later.
000810*
000820* This program is now free software; you can redistribute it
000830* and/or modify it under the terms listed here and of the GNU
000840* General Public License as published by the Free Software
000850* Foundation; version 3 and later as revised for PERSONAL
000860* USAGE ONLY and that includes for use within a business but
000870* EXCLUDES repackaging or for Resale, Rental or Hire in ANY
000880* way.
000890*
000900* ACAS is distributed in the hope that it will be useful, but
000910* WITHOUT ANY WARRANTY; without even the implied warranty of
000920* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See
000930* the GNU General Public License for more details.
000940*
000950*************************************************************
000960*
000970 ENVIRONMENT DIVISION.
000980 COPY "ENVDIV.cob".
000990 SPECIAL-NAMES.
001000     CRT STATUS IS COB-CRT-STATUS.
001010*
001020 DATA DIVISION.
001030 WORKING-STORAGE SECTION.
001040*
001050 77  Prog-Name                PIC X(17)  VALUE "TX063 (1.05)".
001060*
001070 01  Ws-Work-Fields.
001080     03  Ws-Scan-Pos          PIC 9(3)  COMP.
001090     03  Ws-Seg-Len           PIC 9(2)  COMP.
001100     03  Ws-Trim-Pos          PIC 9(2)  COMP.
001110     03  Ws-Trim-Start        PIC 9(2)  COMP.
001120     03  Ws-Trim-End          PIC 9(2)  COMP.
001130     03  Ws-Join-Pos          PIC 9(3)  COMP.
001140     03  Ws-Char              PIC X.
001150     03  Ws-Found-Flag        PIC X.
001160         88  Ws-Found         VALUE "Y".
001170     03  Ws-Raw-List          PIC X(200).
001180     03  Ws-Segment           PIC X(20).
001190     03  Ws-Join-Buffer       PIC X(200).
001200     03  filler              PIC X(1).
001210*
001220*  Byte-at-a-time views used by the split scan below to
001230*    pull characters out of the list and to find the first
001240*    and last non blank character of a segment.
001250*
001260 01  Ws-Raw-Chars REDEFINES Ws-Raw-List.
001270     03  Ws-Raw-Char          PIC X  OCCURS 200.
001280 01  Ws-Segment-Chars REDEFINES Ws-Segment.
001290     03  Ws-Segment-Char      PIC X  OCCURS 20.
001300*
001310*  Byte-at-a-time view - not used, the join logic below
001320*    builds the buffer by reference modification instead.
001330*
001340 01  Ws-Join-Chars REDEFINES Ws-Join-Buffer.
001350     03  Ws-Join-Char         PIC X  OCCURS 200.
001360*
001370 LINKAGE SECTION.
001380*
001390 01  Lk-Function              PIC X.
001400     88  Lk-Split-Function    VALUE "S".
001410     88  Lk-Join-Function     VALUE "J".
001420     88  Lk-List-Function     VALUE "L".
001430 01  Lk-Raw-List              PIC X(200).
001440 COPY "WSTXCL.cob".
001450 01  Lk-Invoice-Id            PIC X(12).
001460 COPY "WSTXIT.cob".
001470 COPY "WSTXLL.cob".
001480*
001490 PROCEDURE DIVISION USING Lk-Function
001500                          Lk-Raw-List
001510                          Tx-Code-List-Table
001520                          Tx-Code-List-Count
001530                          Lk-Invoice-Id
001540                          Tx-Item-Table
001550                          Tx-Item-Count
001560                          Tx-List-Table
001570                          Tx-List-Count.
001580*
001590 0100-MAIN-CONTROL.
001600*
001610     IF       Lk-Split-Function
001620              PERFORM 0200-SPLIT-LIST THRU 0200-EXIT.
001630     IF       Lk-Join-Function
001640              PERFORM 0300-JOIN-LIST THRU 0300-EXIT.
001650     IF       Lk-List-Function
001660              PERFORM 0400-LIST-INVOICE THRU 0400-EXIT.
001670*
001680     EXIT PROGRAM.
001690*
001700 0200-SPLIT-LIST.
001710*
001720     MOVE     Lk-Raw-List      TO  Ws-Raw-List.
001730     MOVE     SPACES           TO  Ws-Segment.
001740     MOVE     ZERO             TO  Ws-Seg-Len
001750                                    Tx-Code-List-Count.
001760*
001770     PERFORM  0210-SPLIT-SCAN THRU 0210-EXIT
001780              VARYING Ws-Scan-Pos FROM 1 BY 1
001790              UNTIL Ws-Scan-Pos > 200.
001800*
001810     PERFORM  0230-STORE-SEGMENT THRU 0230-EXIT.
001820*
001830 0200-EXIT.
001840     EXIT.
001850*
001860 0210-SPLIT-SCAN.
001870*
001880     MOVE     Ws-Raw-Char (Ws-Scan-Pos)  TO  Ws-Char.
001890     IF       Ws-Char = ","
001900              PERFORM 0230-STORE-SEGMENT THRU 0230-EXIT
001910              MOVE SPACES TO Ws-Segment
001920              MOVE ZERO   TO Ws-Seg-Len
001930     ELSE
001940              IF Ws-Seg-Len < 20
001950                 ADD 1 TO Ws-Seg-Len
001960                 MOVE Ws-Char TO Ws-Segment-Char (Ws-Seg-Len).
001970*
001980 0210-EXIT.
001990     EXIT.
002000*
002010 0230-STORE-SEGMENT.
002020*
002030*  Empty entries (two commas together, or a trailing comma)
002040*    are dropped rather than stored as a blank code.
002050*
002060     MOVE     "N"              TO  Ws-Found-Flag.
002070     PERFORM  0231-FIND-START THRU 0231-EXIT
002080              VARYING Ws-Trim-Pos FROM 1 BY 1
002090              UNTIL Ws-Trim-Pos > Ws-Seg-Len
002100              OR Ws-Found.
002110     IF       NOT Ws-Found
002120              GO TO 0230-EXIT.
002130*
002140     MOVE     "N"              TO  Ws-Found-Flag.
002150     PERFORM  0232-FIND-END THRU 0232-EXIT
002160              VARYING Ws-Trim-Pos FROM Ws-Seg-Len BY -1
002170              UNTIL Ws-Trim-Pos < 1
002180              OR Ws-Found.
002190*
002200     IF       Tx-Code-List-Count < 10
002210              ADD 1 TO Tx-Code-List-Count
002220              MOVE SPACES TO
002230                       Tx-Code-List-Entry (Tx-Code-List-Count)
002240              MOVE Ws-Segment (Ws-Trim-Start :
002250                       Ws-Trim-End - Ws-Trim-Start + 1)
002260                 TO   Tx-Code-List-Entry (Tx-Code-List-Count).
002270*
002280 0230-EXIT.
002290     EXIT.
002300*
002310 0231-FIND-START.
002320*
002330     IF       NOT Ws-Found
002340       AND    Ws-Segment-Char (Ws-Trim-Pos) NOT = SPACE
002350              MOVE Ws-Trim-Pos TO Ws-Trim-Start
002360              MOVE "Y"         TO Ws-Found-Flag.
002370*
002380 0231-EXIT.
002390     EXIT.
002400*
002410 0232-FIND-END.
002420*
002430     IF       NOT Ws-Found
002440       AND    Ws-Segment-Char (Ws-Trim-Pos) NOT = SPACE
002450              MOVE Ws-Trim-Pos TO Ws-Trim-End
002460              MOVE "Y"         TO Ws-Found-Flag.
002470*
002480 0232-EXIT.
002490     EXIT.
002500*
002510 0300-JOIN-LIST.
002520*
002530     MOVE     SPACES           TO  Ws-Join-Buffer.
002540     MOVE     1                TO  Ws-Join-Pos.
002550*
002560     IF       Tx-Code-List-Count > ZERO
002570              PERFORM 0310-JOIN-ONE THRU 0310-EXIT
002580                      VARYING Tx-Cl-Idx FROM 1 BY 1
002590                      UNTIL Tx-Cl-Idx > Tx-Code-List-Count.
002600*
002610     MOVE     Ws-Join-Buffer   TO  Lk-Raw-List.
002620*
002630 0300-EXIT.
002640     EXIT.
002650*
002660 0310-JOIN-ONE.
002670*
002680     MOVE     Tx-Code-List-Entry (Tx-Cl-Idx)  TO  Ws-Segment.
002690     MOVE     "N"              TO  Ws-Found-Flag.
002700     PERFORM  0232-FIND-END THRU 0232-EXIT
002710              VARYING Ws-Trim-Pos FROM 20 BY -1
002720              UNTIL Ws-Trim-Pos < 1
002730              OR Ws-Found.
002740     IF       NOT Ws-Found
002750              GO TO 0310-EXIT.
002760*
002770     IF       Tx-Cl-Idx > 1
002780              MOVE ", " TO Ws-Join-Buffer (Ws-Join-Pos : 2)
002790              ADD 2     TO Ws-Join-Pos.
002800*
002810     MOVE     Ws-Segment (1 : Ws-Trim-End)
002820              TO  Ws-Join-Buffer (Ws-Join-Pos : Ws-Trim-End).
002830     ADD      Ws-Trim-End      TO  Ws-Join-Pos.
002840*
002850 0310-EXIT.
002860     EXIT.
002870*
002880 0400-LIST-INVOICE.
002890*
002900     MOVE     ZERO             TO  Tx-List-Count.                TX-3303 
002910*
002920     IF       Tx-Item-Count > ZERO
002930              PERFORM 0410-LIST-SCAN THRU 0410-EXIT
002940                      VARYING Tx-Item-Idx FROM 1 BY 1
002950                      UNTIL Tx-Item-Idx > Tx-Item-Count.
002960*
002970 0400-EXIT.
002980     EXIT.
002990*
003000 0410-LIST-SCAN.
003010*
003020     IF       Ti-Invoice-Id (Tx-Item-Idx) = Lk-Invoice-Id
003030       AND    Ti-Tax-Code (Tx-Item-Idx) NOT = SPACES
003040       AND    Tx-List-Count < 2000
003050              ADD 1 TO Tx-List-Count
003060              MOVE Ti-Item-Id (Tx-Item-Idx)
003070                 TO Li-Item-Id (Tx-List-Count)
003080              MOVE Ti-Tax-Code (Tx-Item-Idx)
003090                 TO Li-Tax-Code (Tx-List-Count).
003100*
003110 0410-EXIT.
003120     EXIT.
