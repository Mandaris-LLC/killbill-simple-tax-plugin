000010*****************************************************
000020*                                                   *
000030*      Adjusted Amount Accumulator (Tax Module)      *
000040*                                                   *
000050*****************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.    TX061.
000090 AUTHOR.        V B COEN.
000100 INSTALLATION.  APPLEWOOD COMPUTERS.
000110 DATE-WRITTEN.  14/11/1984.
000120 DATE-COMPILED.
000130 SECURITY.      COPYRIGHT (C) 1984-2026 AND LATER,
000140                VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000150                THE GNU GENERAL PUBLIC LICENSE.  SEE
000160                THE FILE COPYING FOR DETAILS.
000170*
000180*    Remarks.             Sums an item's own amount with
000190*                         every adjustment item (type A)
000200*                         linked to it, over the whole
000210*                         run's loaded item table, giving
000220*                         the item's adjusted amount as
000230*                         used throughout the tax engine.
000240*
000250*    Called by.           TX060.
000260*    Calls.               None.
000270*
000280* Changes:
000290* 14/11/1984 vbc - 1.00  Created for the tax plugin core,
000300*                        split out of TX060 so the same
000310*                        summing logic serves new and
000320*                        historical invoices alike.
000330* 03/02/1985 vbc - 1.01  Fixed loop to keep scanning past
000340*                        first match - an item can carry
000350*                        more than one adjustment.
000360*                        TX-1002.
000370*                        Search now runs to TX-Item-Count
000380*                        instead of stopping on first hit.
000390* 22/06/1991 dp  - 1.02  Zero amount adjustments now
000400*                        included in the sum rather than
000410*                        skipped - a zero valued A item
000420*                        should never occur but must not
000430*                        break the total if it does.
000440*                        TX-1041.
000450* 09/09/1998 vbc - 1.03  Year 2000 review - all dates on
000460*                        this run are CCYYMMDD already,
000470*                        no century windowing needed
000480*                        here.  No code change.
000490*                        TX-1077.
000500* 17/04/2009 vbc - 1.04  Migration to Open Cobol/GnuCobol,
000510*                        source moved to free form.
000520*                        TX-2210.
000530* 16/04/2024 vbc         Copyright notice update
000540*                        superseding all previous
000550*                        notices.
000560* 24/11/2025 vbc - 1.05  Reworked for the invoice tax
000570*                        calc batch, using the shared
000580*                        item table copybook instead of
000590*                        the old FD based version.
000600*                        TX-3301.
000610* 04/12/2025 vbc - 1.06  Occurs table raised to 2000 to
000620*                        match TX060/TX-1300.
000630*                        TX-3318.
000640*
000650*************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* This notice supersedes all prior copyright notices and was
000710* updated 2024-04-16.
000720*
000730* These files and programs are part of the Applewood Computers
000740* Accounting System and is Copyright (c) Vincent B Coen.
000750* 1976-2026 and later.
000760*
000770* This program is now free software; you can redistribute it
000780* and/or modify it under the terms listed here and of the GNU
000790* General Public License as published by the Free Software
000800* Foundation; version 3 and later as revised for PERSONAL
000810* USAGE ONLY and that includes for use within a business but
000820* EXCLUDES repackaging or for Resale, Rental or Hire in ANY
000830* way.
000840*
000850* ACAS is distributed in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY; without even the implied warranty of
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See
000880* the GNU General Public License for more details.
000890*
000900*************************************************************
000910*
000920 ENVIRONMENT DIVISION.
000930 COPY "ENVDIV.cob".
000940 SPECIAL-NAMES.
000950     CRT STATUS IS COB-CRT-STATUS.
000960*
000970 DATA DIVISION.
000980 WORKING-STORAGE SECTION.
000990*
001000 77  Prog-Name                PIC X(17)  VALUE "TX061 (1.06)".
001010*
001020 01  Ws-Work-Fields.
001030     03  Ws-Adjust-Total      PIC S9(11)V99.
001040*
001050*  Unsigned view - not used.
001060*
001070 01  Ws-Adjust-Total-Unsigned REDEFINES Ws-Adjust-Total
001080                              PIC  9(11)V99.
001090*
001100 LINKAGE SECTION.
001110*
001120 01  Lk-Target-Item-Id        PIC X(12).
001130*
001140*  Character view - not used.
001150*
001160 01  Lk-Target-Item-Id-Chars REDEFINES Lk-Target-Item-Id.
001170     03  Lk-Target-Item-Id-Char   PIC X  OCCURS 12.
001180 01  Lk-Base-Amount           PIC S9(11)V99.
001190 COPY "WSTXIT.cob".
001200 01  Lk-Adjusted-Amount       PIC S9(11)V99.
001210*
001220 PROCEDURE DIVISION USING Lk-Target-Item-Id
001230                          Lk-Base-Amount
001240                          Tx-Item-Table
001250                          Tx-Item-Count
001260                          Lk-Adjusted-Amount.
001270*
001280 0100-MAIN-CONTROL.
001290*
001300     MOVE     Lk-Base-Amount   TO  Ws-Adjust-Total.
001310*
001320     IF       Tx-Item-Count  >  ZERO
001330              PERFORM 0200-SUM-ADJUSTMENTS THRU 0200-EXIT
001340                      VARYING Tx-Item-Idx FROM 1 BY 1
001350                      UNTIL Tx-Item-Idx > Tx-Item-Count.
001360*
001370     MOVE     Ws-Adjust-Total  TO  Lk-Adjusted-Amount.
001380     EXIT PROGRAM.
001390*
001400 0200-SUM-ADJUSTMENTS.
001410*
001420*  An item only contributes when it is itself an
001430*    adjustment (type A) linked back to the item we were
001440*    asked about - the target item's own row, if it is
001450*    ever seen here, is skipped by the type test alone.
001460*
001470     IF       Ti-Item-Type (Tx-Item-Idx) = "A"
001480       AND    Ti-Linked-Item-Id (Tx-Item-Idx)
001490                 = Lk-Target-Item-Id
001500              ADD  Ti-Amount (Tx-Item-Idx)  TO  Ws-Adjust-Total.
001510*
001520 0200-EXIT.
001530     EXIT.
