000010*****************************************************
000020*                                                   *
000030*        Tax-Code Resolution Service (Tax Module)    *
000040*                                                   *
000050*****************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.    TX062.
000090 AUTHOR.        V B COEN.
000100 INSTALLATION.  APPLEWOOD COMPUTERS.
000110 DATE-WRITTEN.  19/11/1984.
000120 DATE-COMPILED.
000130 SECURITY.      COPYRIGHT (C) 1984-2026 AND LATER,
000140                VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000150                THE GNU GENERAL PUBLIC LICENSE.  SEE
000160                THE FILE COPYING FOR DETAILS.
000170*
000180*    Remarks.             Given an invoice item's own tax
000190*                         code (if any) or its product
000200*                         name, finds the matching entry
000210*                         in the loaded tax-code table and
000220*                         returns its rate and description.
000230*                         An existing code always wins - the
000240*                         product mapping is only consulted
000250*                         when the caller says the item is
000260*                         allowed one (new invoice, no
000270*                         code assigned yet).
000280*
000290*    Called by.           TX060.
000300*    Calls.               None.
000310*
000320* Changes:
000330* 19/11/1984 vbc - 1.00  Created for the tax plugin core.
000340* 11/03/1985 vbc - 1.01  Product-name lookup now stops on
000350*                        the first match rather than the
000360*                        last, matching the plugin's own
000370*                        "first applicable configured
000380*                        code" rule.  TX-1006.
000390* 30/07/1991 dp  - 1.02  An existing code not found on the
000400*                        table now returns Code-Found = N
000410*                        so the caller treats the item as
000420*                        having no code, rather than
000430*                        aborting the run.  TX-1052.
000440* 14/09/1998 vbc - 1.03  Year 2000 review - no dates held
000450*                        or compared in this program.  No
000460*                        code change.  TX-1078.
000470* 22/04/2009 vbc - 1.04  Migration to Open Cobol/GnuCobol,
000480*                        source moved to free form.
000490*                        TX-2211.
000500* 16/04/2024 vbc         Copyright notice update
000510*                        superseding all previous notices.
000520* 25/11/2025 vbc - 1.05  Reworked for the invoice tax calc
000530*                        batch, table now loaded once by
000540*                        TX060 and passed by reference
000550*                        instead of read again in here.
000560*                        TX-3302.
000570*
000580*************************************************************
000590*
000600* Copyright Notice.
000610* ****************
000620*
000630* This notice supersedes all prior copyright notices and was
000640* updated 2024-04-16.
000650*
000660* These files and programs are part of the Applewood Computers
000670* Accounting System and is Copyright (c) Vincent B Coen.
000680* 1976-2026 and later.
000690*
000700* This program is now free software; you can redistribute it
000710* and/or modify it under the terms listed here and of the GNU
000720* General Public License as published by the Free Software
000730* Foundation; version 3 and later as revised for PERSONAL
000740* USAGE ONLY and that includes for use within a business but
000750* EXCLUDES repackaging or for Resale, Rental or Hire in ANY
000760* way.
000770*
000780* ACAS is distributed in the hope that it will be useful, but
000790* WITHOUT ANY WARRANTY; without even the implied warranty of
000800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See
000810* the GNU General Public License for more details.
000820*
000830*************************************************************
000840*
000850 ENVIRONMENT DIVISION.
000860 COPY "ENVDIV.cob".
000870 SPECIAL-NAMES.
000880     CRT STATUS IS COB-CRT-STATUS.
000890*
000900 DATA DIVISION.
000910 WORKING-STORAGE SECTION.
000920*
000930 77  Prog-Name                PIC X(17)  VALUE "TX062 (1.05)".
000940*
000950 01  Ws-Work-Fields.
000960     03  WS-Scratch-Rate      PIC S9V9999.
000970     03  WS-Scratch-Code      PIC X(20).
000980     03  WS-Scratch-Desc      PIC X(30).
000990     03  filler               PIC X(1).
001000*
001010*  Alternate views - not used.
001020*
001030 01  WS-Scratch-Rate-Digits REDEFINES WS-Scratch-Rate
001040                              PIC X(5).
001050 01  WS-Scratch-Code-Chars REDEFINES WS-Scratch-Code.
001060     03  WS-Scratch-Code-Char PIC X  OCCURS 20.
001070 01  WS-Scratch-Desc-Halves REDEFINES WS-Scratch-Desc.
001080     03  WS-Scratch-Desc-1    PIC X(15).
001090     03  WS-Scratch-Desc-2    PIC X(15).
001100*
001110 LINKAGE SECTION.
001120*
001130 01  Lk-Existing-Code         PIC X(20).
001140 01  Lk-Product-Name          PIC X(20).
001150 01  Lk-Allow-Config          PIC X.
001160     88  Lk-Config-Allowed    VALUE "Y".
001170 COPY "WSTXTT.cob".
001180 01  Lk-Resolved-Code         PIC X(20).
001190 01  Lk-Resolved-Rate         PIC S9V9999.
001200 01  Lk-Resolved-Desc         PIC X(30).
001210 01  Lk-Code-Found            PIC X.
001220     88  Lk-Code-Was-Found    VALUE "Y".
001230*
001240 PROCEDURE DIVISION USING Lk-Existing-Code
001250                          Lk-Product-Name
001260                          Lk-Allow-Config
001270                          Tx-Taxcode-Table
001280                          Tx-Taxcode-Count
001290                          Lk-Resolved-Code
001300                          Lk-Resolved-Rate
001310                          Lk-Resolved-Desc
001320                          Lk-Code-Found.
001330*
001340 0100-MAIN-CONTROL.
001350*
001360     MOVE     SPACES           TO  Lk-Resolved-Code
001370                                    Lk-Resolved-Desc.
001380     MOVE     ZERO             TO  Lk-Resolved-Rate.
001390     MOVE     "N"              TO  Lk-Code-Found.
001400*
001410     IF       Lk-Existing-Code NOT = SPACES
001420              PERFORM 0200-LOOKUP-BY-NAME THRU 0200-EXIT
001430                      VARYING Tx-Tc-Idx FROM 1 BY 1
001440                      UNTIL Tx-Tc-Idx > Tx-Taxcode-Count
001450                      OR Lk-Code-Was-Found
001460     ELSE
001470              IF Lk-Config-Allowed
001480                 PERFORM 0300-LOOKUP-BY-PRODUCT THRU 0300-EXIT
001490                         VARYING Tx-Tc-Idx FROM 1 BY 1
001500                         UNTIL Tx-Tc-Idx > Tx-Taxcode-Count
001510                         OR Lk-Code-Was-Found.
001520*
001530     EXIT PROGRAM.
001540*
001550 0200-LOOKUP-BY-NAME.
001560*
001570     IF       Tc2-Code-Name (Tx-Tc-Idx) = Lk-Existing-Code
001580              MOVE Tc2-Code-Name (Tx-Tc-Idx)  TO Lk-Resolved-Code
001590              MOVE Tc2-Rate (Tx-Tc-Idx)       TO Lk-Resolved-Rate
001600              MOVE Tc2-Description (Tx-Tc-Idx)
001610                                              TO Lk-Resolved-Desc
001620              MOVE "Y"                        TO Lk-Code-Found.
001630*
001640 0200-EXIT.
001650     EXIT.
001660*
001670 0300-LOOKUP-BY-PRODUCT.
001680*
001690     IF       Tc2-Product-Name (Tx-Tc-Idx) = Lk-Product-Name     TX-3302 
001700              MOVE Tc2-Code-Name (Tx-Tc-Idx)  TO Lk-Resolved-Code
001710              MOVE Tc2-Rate (Tx-Tc-Idx)       TO Lk-Resolved-Rate
001720              MOVE Tc2-Description (Tx-Tc-Idx)
001730                                              TO Lk-Resolved-Desc
001740              MOVE "Y"                        TO Lk-Code-Found.
001750*
001760 0300-EXIT.
001770     EXIT.
