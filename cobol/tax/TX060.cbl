000010*****************************************************
000020*                                                   *
000030*   Invoice Tax Calculation Batch (Tax Module Core)  *
000040*                                                   *
000050*****************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.    TX060.
000090 AUTHOR.        V B COEN.
000100 INSTALLATION.  APPLEWOOD COMPUTERS.
000110 DATE-WRITTEN.  10/11/1984.
000120 DATE-COMPILED.
000130 SECURITY.      COPYRIGHT (C) 1984-2026 AND LATER,
000140                VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000150                THE GNU GENERAL PUBLIC LICENSE.  SEE
000160                THE FILE COPYING FOR DETAILS.
000170*
000180*    Remarks.             Main driver of the invoice tax
000190*                         calculation batch.  Loads the
000200*                         tax-code configuration and the
000210*                         run's invoice headers and items
000220*                         into tables, then for the new
000230*                         invoice assigns tax codes where
000240*                         needed and raises new tax items
000250*                         or corrective adjustments, and
000260*                         for every historical invoice
000270*                         raises adjustments only, against
000280*                         items already carrying tax.
000290*                         Prints the run report as it
000300*                         goes and writes the two output
000310*                         files (TAXOUT, TAXASSIGN).
000320*
000330*    Called by.           Operator / scheduler (JCL/menu).
000340*    Calls.               TX061, TX062, TX063.
000350*
000360* Changes:
000370* 10/11/1984 vbc - 1.00  Created for the tax plugin core.
000380* 05/01/1985 vbc - 1.01  Split accumulator, resolver and
000390*                        field maintenance logic out into
000400*                        TX061/TX062/TX063 so the main
000410*                        driver only sequences the run.
000420*                        TX-1000.
000430* 12/06/1985 vbc - 1.02  Adjustments on the new invoice
000440*                        now always go against the largest
000450*                        existing tax item, not the first
000460*                        one read - matches how the office
000470*                        expects a correction to land.
000480*                        TX-1001.
000490* 03/09/1991 dp  - 1.03  Historical invoices with no
000500*                        existing tax item are now skipped
000510*                        outright, including the code
000520*                        resolution call - we were still
000530*                        looking a code up for items that
000540*                        could never be written to.
000550*                        TX-1040.
000560* 21/09/1998 vbc - 1.04  Year 2000 review - invoice dates
000570*                        held CCYYMMDD throughout, the run
000580*                        date used only for the report
000590*                        heading is windowed for display
000600*                        only.  No change to stored data.
000610*                        TX-1076.
000620* 30/04/2009 vbc - 1.05  Migration to Open Cobol/GnuCobol,
000630*                        source moved to free form, Report
000640*                        Writer print file reworked from
000650*                        the old spooler call used on the
000660*                        payroll registers.
000670*                        TX-2209.
000680* 16/04/2024 vbc         Copyright notice update
000690*                        superseding all previous notices.
000700* 28/11/2025 vbc - 1.06  Reworked as the invoice tax calc
000710*                        batch proper - config, headers and
000720*                        items now loaded once into tables
000730*                        shared with TX061/TX062/TX063
000740*                        instead of being re-read per item.
000750*                        TX-3300.
000760* 05/12/2025 vbc - 1.07  Occurs table raised to 2000/500/
000770*                        200 to match the raised limits in
000780*                        the shared table copybooks.
000790*                        TX-3319.
000800*
000810*************************************************************
000820*
000830* Copyright Notice.
000840* ****************
000850*
000860* This notice supersedes all prior copyright notices and was
000870* updated 2024-04-16.
000880*
000890* These files and programs are part of the Applewood Computers
000900* Accounting System and is Copyright (c) Vincent B Coen.
000910* 1976-2026 and later.
000920*
000930* This program is now free software; you can redistribute it
000940* and/or modify it under the terms listed here and of the GNU
000950* General Public License as published by the Free Software
000960* Foundation; version 3 and later as revised for PERSONAL
000970* USAGE ONLY and that includes for use within a business but
000980* EXCLUDES repackaging or for Resale, Rental or Hire in ANY
000990* way.
001000*
001010* ACAS is distributed in the hope that it will be useful, but
001020* WITHOUT ANY WARRANTY; without even the implied warranty of
001030* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See
001040* the GNU General Public License for more details.
001050*
001060*************************************************************
001070*
001080 ENVIRONMENT DIVISION.
001090 COPY "ENVDIV.cob".
001100 SPECIAL-NAMES.
001110     CRT STATUS IS COB-CRT-STATUS.
001120 INPUT-OUTPUT SECTION.
001130 FILE-CONTROL.
001140     COPY "SELTXTC.cob".
001150     COPY "SELTXIH.cob".
001160     COPY "SELTXII.cob".
001170     COPY "SELTXTO.cob".
001180     COPY "SELTXTA.cob".
001190     COPY "SELPRINT.cob".
001200*
001210 DATA DIVISION.
001220 FILE SECTION.
001230*
001240 COPY "FDTXTC.cob".
001250 COPY "FDTXIH.cob".
001260 COPY "FDTXII.cob".
001270 COPY "FDTXTO.cob".
001280 COPY "FDTXTA.cob".
001290 COPY "FDPRINT.cob".
001300*
001310 WORKING-STORAGE SECTION.
001320*
001330 COPY "WSTXFS.cob".
001340*
001350 77  Prog-Name                PIC X(17)  VALUE "TX060 (1.07)".
001360*
001370 01  Ws-Today.
001380     03  Ws-Today-Yy          PIC 99.
001390     03  Ws-Today-Mm          PIC 99.
001400     03  Ws-Today-Dd          PIC 99.
001410     03  filler              PIC X(1).
001420*
001430 01  Ws-Work-Fields.
001440     03  Ws-Run-Date-Edit     PIC X(8).
001450     03  Ws-Page-Lines        PIC 9(3)   COMP  VALUE 60.
001460     03  Ws-Scan-Idx          PIC 9(4)   COMP.
001470     03  Ws-Function          PIC X.
001480     03  Ws-Raw-List          PIC X(200).
001490     03  Ws-Allow-Config      PIC X.
001500         88  Ws-Config-Allowed         VALUE "Y".
001510     03  Ws-New-Invoice-Flag  PIC X.
001520         88  Ws-Is-New-Invoice         VALUE "Y".
001530     03  Ws-Effective-Code    PIC X(20).
001540     03  Ws-Resolved-Code     PIC X(20).
001550     03  Ws-Item-Rate         PIC S9V9999.
001560     03  Ws-Item-Desc         PIC X(30).
001570     03  Ws-Code-Found        PIC X.
001580         88  Ws-Code-Was-Found         VALUE "Y".
001590     03  Ws-Adjusted-Amount   PIC S9(11)V99.
001600     03  Ws-Expected-Tax      PIC S9(11)V99.
001610     03  Ws-Current-Tax       PIC S9(11)V99.
001620     03  Ws-Tax-Item-Amount   PIC S9(11)V99.
001630     03  Ws-Tax-Item-Found-Count  PIC 9(4)  COMP.
001640     03  Ws-Largest-Tax-Item-Id   PIC X(12).
001650     03  Ws-Largest-Tax-Amount    PIC S9(11)V99.
001660     03  Ws-Diff-Amount       PIC S9(11)V99.
001670     03  Ws-Cur-Invoice-Id    PIC X(12).
001680     03  Ws-Cur-Invoice-Date  PIC 9(8).
001690     03  Ws-Out-Item-Type     PIC X.
001700     03  Ws-Out-Linked-Id     PIC X(12).
001710     03  Ws-Out-Date          PIC 9(8).
001720     03  Ws-Out-Amount        PIC S9(11)V99.
001730     03  Ws-Out-Desc          PIC X(30).
001740     03  Ws-Tax-Item-Count    PIC 9(6)   COMP.
001750     03  Ws-Adj-Item-Count    PIC 9(6)   COMP.
001760     03  Ws-Net-Tax-Total     PIC S9(11)V99.
001770     03  Filler               PIC X(1).
001780*
001790*  Unsigned view - not used.
001800*
001810 01  Ws-Adjusted-Amount-Unsigned REDEFINES Ws-Adjusted-Amount
001820                              PIC  9(11)V99.
001830*
001840 01  Ws-Rpt-Fields.
001850     03  Ws-Rpt-Invoice-Id    PIC X(12).
001860     03  Ws-Rpt-Linked-Id     PIC X(12).
001870     03  Ws-Rpt-Type-Lit      PIC X(3).
001880     03  Ws-Rpt-Amount        PIC S9(11)V99.
001890     03  Ws-Rpt-Desc          PIC X(30).
001900     03  Filler               PIC X(1).
001910*
001920 COPY "WSTXHT.cob".
001930 COPY "WSTXIT.cob".
001940 COPY "WSTXTT.cob".
001950 COPY "WSTXCL.cob".
001960 COPY "WSTXLL.cob".
001970*
001980 REPORT SECTION.
001990*
002000 RD  Tax-Run-Report
002010     CONTROL IS Ws-Rpt-Invoice-Id
002020     PAGE LIMIT   Ws-Page-Lines
002030     HEADING      1
002040     FIRST DETAIL 5
002050     LAST DETAIL  Ws-Page-Lines.
002060*
002070 01  Rpt-Page-Head  TYPE PAGE HEADING.
002080     03  LINE 1.
002090         05  COL   1     PIC X(17)   SOURCE Prog-Name.
002100         05  COL  40     PIC X(37)
002110                 VALUE "INVOICE TAX CALCULATION - RUN REPORT".
002120         05  COL 100     PIC X(6)    VALUE "DATE: ".
002130         05  COL 106     PIC X(8)    SOURCE Ws-Run-Date-Edit.
002140         05  COL 122     PIC X(5)    VALUE "PAGE ".
002150         05  COL 127     PIC ZZ9     SOURCE PAGE-COUNTER.
002160         05  filler      PIC X(3).
002170     03  LINE 3.
002180         05  COL   1     PIC X(10)   VALUE "INVOICE ID".
002190         05  COL  16     PIC X(14)   VALUE "LINKED ITEM ID".
002200         05  COL  32     PIC X(4)    VALUE "TYPE".
002210         05  COL  38     PIC X(15)   VALUE "AMOUNT".
002220         05  COL  56     PIC X(30)   VALUE "DESCRIPTION".
002230         05  filler      PIC X(46).
002240*
002250 01  Rpt-Detail-Line  TYPE DETAIL.
002260     03  LINE PLUS 1.
002270         05  COL   1     PIC X(12)   SOURCE Ws-Rpt-Invoice-Id.
002280         05  COL  16     PIC X(12)   SOURCE Ws-Rpt-Linked-Id.
002290         05  COL  32     PIC X(3)    SOURCE Ws-Rpt-Type-Lit.
002300         05  COL  38     PIC Z(9)9.99-
002310                                     SOURCE Ws-Rpt-Amount.
002320         05  COL  56     PIC X(30)   SOURCE Ws-Rpt-Desc.
002330     03  filler          PIC X(46).
002340*
002350 01  Rpt-Invoice-Foot  TYPE CONTROL FOOTING Ws-Rpt-Invoice-Id
002360                       LINE PLUS 2.
002370     03  COL   1        PIC X(13)   VALUE "INVOICE TOTAL".
002380     03  COL  16        PIC X(12)   SOURCE Ws-Rpt-Invoice-Id.
002390     03  COL  30        PIC ZZZ9    SUM 1.
002400     03  COL  38        PIC Z(9)9.99-
002410                                     SUM Ws-Rpt-Amount.
002420     03  filler          PIC X(46).
002430*
002440 01  Rpt-Final-Foot  TYPE CONTROL FOOTING FINAL.
002450     03  LINE PLUS 2.
002460         05  COL   1    PIC X(12)   VALUE "GRAND TOTALS".
002470     03  LINE PLUS 1.
002480         05  COL   1    PIC X(23)
002490                             VALUE "TAX ITEMS WRITTEN    -".
002500         05  COL  30    PIC ZZZZ9   SOURCE Ws-Tax-Item-Count.
002510     03  LINE PLUS 1.
002520         05  COL   1    PIC X(23)
002530                             VALUE "ADJ  ITEMS WRITTEN    -".
002540         05  COL  30    PIC ZZZZ9   SOURCE Ws-Adj-Item-Count.
002550     03  LINE PLUS 1.
002560         05  COL   1    PIC X(23)
002570                             VALUE "NET TAX AMOUNT        -".
002580         05  COL  30    PIC Z(9)9.99-
002590                                     SOURCE Ws-Net-Tax-Total.
002600     03  filler          PIC X(46).
002610*
002620 PROCEDURE DIVISION.
002630*
002640 1000-MAIN-CONTROL.
002650*
002660     PERFORM  1050-INITIALISE       THRU 1050-EXIT.
002670     PERFORM  1100-LOAD-TAXCODES    THRU 1100-EXIT.              TX-3300 
002680     PERFORM  1200-LOAD-HEADERS     THRU 1200-EXIT.              TX-3300 
002690     PERFORM  1300-LOAD-ITEMS       THRU 1300-EXIT.              TX-3300 
002700*
002710     OPEN     OUTPUT  TX-Taxout-File  TX-Taxassign-File
002720                       Print-File.
002730     INITIATE Tax-Run-Report.
002740*
002750     PERFORM  2000-PROCESS-ALL-HEADERS  THRU 2000-EXIT.
002760*
002770     PERFORM  9000-FINISH  THRU 9000-EXIT.
002780*
002790     STOP     RUN.
002800*
002810 1050-INITIALISE.
002820*
002830     ACCEPT   Ws-Today  FROM DATE.
002840     MOVE     SPACES           TO  Ws-Run-Date-Edit.
002850     MOVE     Ws-Today-Mm      TO  Ws-Run-Date-Edit (1:2).
002860     MOVE     "/"              TO  Ws-Run-Date-Edit (3:1).
002870     MOVE     Ws-Today-Dd      TO  Ws-Run-Date-Edit (4:2).
002880     MOVE     "/"              TO  Ws-Run-Date-Edit (6:1).
002890     MOVE     Ws-Today-Yy      TO  Ws-Run-Date-Edit (7:2).
002900     MOVE     ZERO             TO  Ws-Tax-Item-Count
002910                                    Ws-Adj-Item-Count
002920                                    Ws-Net-Tax-Total.
002930*
002940 1050-EXIT.
002950     EXIT.
002960*
002970*****************************************************
002980* 1100/1200/1300 - Load the run's three input files  *
002990*   once each into their in-memory tables.           *
003000*****************************************************
003010*
003020 1100-LOAD-TAXCODES.
003030*
003040     OPEN     INPUT  TX-Taxcode-File.
003050     MOVE     ZERO   TO  TX-Taxcode-Count.
003060     PERFORM  1110-READ-TAXCODE-REC THRU 1110-EXIT
003070              UNTIL Tx-Taxcode-Eof.
003080     CLOSE    TX-Taxcode-File.
003090*
003100 1100-EXIT.
003110     EXIT.
003120*
003130 1110-READ-TAXCODE-REC.
003140*
003150     READ     TX-Taxcode-File
003160              AT END MOVE "10" TO Tx-Taxcode-Status.
003170     IF       Tx-Taxcode-Eof
003180              GO TO 1110-EXIT.
003190*
003200     IF       TX-Taxcode-Count < 200
003210              ADD  1  TO  TX-Taxcode-Count
003220              MOVE Tc-Code-Name
003230                          TO Tc2-Code-Name (TX-Taxcode-Count)
003240              MOVE Tc-Rate
003250                          TO Tc2-Rate (TX-Taxcode-Count)
003260              MOVE Tc-Description
003270                          TO Tc2-Description (TX-Taxcode-Count)
003280              MOVE Tc-Product-Name
003290                          TO Tc2-Product-Name (TX-Taxcode-Count).
003300*
003310 1110-EXIT.
003320     EXIT.
003330*
003340 1200-LOAD-HEADERS.
003350*
003360     OPEN     INPUT  TX-Invhdr-File.
003370     MOVE     ZERO   TO  TX-Header-Count.
003380     PERFORM  1210-READ-HEADER-REC THRU 1210-EXIT
003390              UNTIL Tx-Invhdr-Eof.
003400     CLOSE    TX-Invhdr-File.
003410*
003420 1200-EXIT.
003430     EXIT.
003440*
003450 1210-READ-HEADER-REC.
003460*
003470     READ     TX-Invhdr-File
003480              AT END MOVE "10" TO Tx-Invhdr-Status.
003490     IF       Tx-Invhdr-Eof
003500              GO TO 1210-EXIT.
003510*
003520     IF       TX-Header-Count < 500
003530              ADD  1  TO  TX-Header-Count
003540              MOVE Ih-Invoice-Id
003550                          TO Th-Invoice-Id (TX-Header-Count)
003560              MOVE Ih-Account-Id
003570                          TO Th-Account-Id (TX-Header-Count)
003580              MOVE Ih-Invoice-Date
003590                          TO Th-Invoice-Date (TX-Header-Count)
003600              MOVE Ih-New-Flag
003610                          TO Th-New-Flag (TX-Header-Count).
003620*
003630 1210-EXIT.
003640     EXIT.
003650*
003660 1300-LOAD-ITEMS.
003670*
003680     OPEN     INPUT  TX-Invitem-File.
003690     MOVE     ZERO   TO  TX-Item-Count.
003700     PERFORM  1310-READ-ITEM-REC THRU 1310-EXIT
003710              UNTIL Tx-Invitem-Eof.
003720     CLOSE    TX-Invitem-File.
003730*
003740 1300-EXIT.
003750     EXIT.
003760*
003770 1310-READ-ITEM-REC.
003780*
003790     READ     TX-Invitem-File
003800              AT END MOVE "10" TO Tx-Invitem-Status.
003810     IF       Tx-Invitem-Eof
003820              GO TO 1310-EXIT.
003830*
003840     IF       TX-Item-Count < 2000                               TX-3319 
003850              ADD  1  TO  TX-Item-Count
003860              MOVE Ii-Item-Id
003870                          TO Ti-Item-Id (TX-Item-Count)
003880              MOVE Ii-Invoice-Id
003890                          TO Ti-Invoice-Id (TX-Item-Count)
003900              MOVE Ii-Item-Type
003910                          TO Ti-Item-Type (TX-Item-Count)
003920              MOVE Ii-Linked-Item-Id
003930                          TO Ti-Linked-Item-Id (TX-Item-Count)
003940              MOVE Ii-Product-Name
003950                          TO Ti-Product-Name (TX-Item-Count)
003960              MOVE Ii-Amount
003970                          TO Ti-Amount (TX-Item-Count)
003980              MOVE Ii-Tax-Code
003990                          TO Ti-Tax-Code (TX-Item-Count).
004000*
004010 1310-EXIT.
004020     EXIT.
004030*
004040*****************************************************
004050* 2000/2100 - Walk every loaded header once, routing *
004060*   to the new-invoice or historical-invoice logic.  *
004070*****************************************************
004080*
004090 2000-PROCESS-ALL-HEADERS.
004100*
004110     IF       TX-Header-Count > ZERO
004120              PERFORM 2100-PROCESS-ONE-HEADER THRU 2100-EXIT
004130                      VARYING TX-Hdr-Idx FROM 1 BY 1
004140                      UNTIL TX-Hdr-Idx > TX-Header-Count.
004150*
004160 2000-EXIT.
004170     EXIT.
004180*
004190 2100-PROCESS-ONE-HEADER.
004200*
004210     IF       Th-New-Flag (TX-Hdr-Idx) = "N"
004220              PERFORM 2300-PROCESS-NEW-INVOICE THRU 2300-EXIT
004230     ELSE
004240              PERFORM 2400-PROCESS-HIST-INVOICE THRU 2400-EXIT.
004250*
004260 2100-EXIT.
004270     EXIT.
004280*
004290*****************************************************
004300* 2300/2310 - New invoice: assign codes where none   *
004310*   exist yet, then raise tax items/adjustments.     *
004320*****************************************************
004330*
004340 2300-PROCESS-NEW-INVOICE.
004350*
004360     MOVE     "Y"  TO  Ws-New-Invoice-Flag.
004370     MOVE     Th-Invoice-Id (TX-Hdr-Idx)   TO Ws-Cur-Invoice-Id.
004380     MOVE     Th-Invoice-Date (TX-Hdr-Idx) TO Ws-Cur-Invoice-Date
004390*
004400     IF       TX-Item-Count > ZERO
004410              PERFORM 2310-PROCESS-NEW-ITEM THRU 2310-EXIT
004420                      VARYING TX-Item-Idx FROM 1 BY 1
004430                      UNTIL TX-Item-Idx > TX-Item-Count.
004440*
004450 2300-EXIT.
004460     EXIT.
004470*
004480 2310-PROCESS-NEW-ITEM.
004490*
004500     IF       Ti-Invoice-Id (TX-Item-Idx)
004510                 NOT = Th-Invoice-Id (TX-Hdr-Idx)
004520              GO TO 2310-EXIT.
004530     IF       Ti-Item-Type (TX-Item-Idx) NOT = "T"
004540              GO TO 2310-EXIT.
004550*
004560     PERFORM  2320-RESOLVE-ITEM-CODE THRU 2320-EXIT.
004570*
004580     CALL     "TX061" USING  Ti-Item-Id (TX-Item-Idx)
004590                              Ti-Amount (TX-Item-Idx)
004600                              TX-Item-Table
004610                              TX-Item-Count
004620                              Ws-Adjusted-Amount.
004630*
004640     COMPUTE  Ws-Expected-Tax ROUNDED
004650                  = Ws-Adjusted-Amount * Ws-Item-Rate.
004660*
004670     PERFORM  2330-COMPUTE-CURRENT-TAX THRU 2330-EXIT.
004680     PERFORM  2340-WRITE-ADJUST-OR-NEW THRU 2340-EXIT.
004690*
004700 2310-EXIT.
004710     EXIT.
004720*
004730*****************************************************
004740* 2320 - Resolve the item's effective tax code, its  *
004750*   rate and description; assign a configured code   *
004760*   when the item has none yet and one is allowed.   *
004770*   Shared by the new and historical item paragraphs.*
004780*****************************************************
004790*
004800 2320-RESOLVE-ITEM-CODE.
004810*
004820     MOVE     SPACES     TO  Ws-Effective-Code.
004830     MOVE     ZERO       TO  TX-Code-List-Count.
004840*
004850     MOVE     "S"        TO  Ws-Function.
004860     MOVE     SPACES     TO  Ws-Raw-List.
004870     MOVE     Ti-Tax-Code (TX-Item-Idx)  TO  Ws-Raw-List (1:20).
004880     CALL     "TX063" USING  Ws-Function
004890                              Ws-Raw-List
004900                              TX-Code-List-Table
004910                              TX-Code-List-Count
004920                              Ws-Cur-Invoice-Id
004930                              TX-Item-Table
004940                              TX-Item-Count
004950                              TX-List-Table
004960                              TX-List-Count.
004970*
004980     IF       TX-Code-List-Count > ZERO
004990              MOVE TX-Code-List-Entry (1) TO Ws-Effective-Code.
005000*
005010     MOVE     "N"        TO  Ws-Allow-Config.
005020     IF       Ws-Effective-Code = SPACES
005030       AND    Ws-Is-New-Invoice
005040              MOVE "Y"   TO  Ws-Allow-Config.
005050*
005060     CALL     "TX062" USING  Ws-Effective-Code
005070                              Ti-Product-Name (TX-Item-Idx)
005080                              Ws-Allow-Config
005090                              TX-Taxcode-Table
005100                              TX-Taxcode-Count
005110                              Ws-Resolved-Code
005120                              Ws-Item-Rate
005130                              Ws-Item-Desc
005140                              Ws-Code-Found.
005150*
005160     IF       NOT Ws-Code-Was-Found
005170              MOVE ZERO  TO  Ws-Item-Rate
005180              MOVE "tax" TO  Ws-Item-Desc.
005190*
005200     IF       Ws-Effective-Code = SPACES
005210       AND    Ws-Code-Was-Found
005220              PERFORM 3100-WRITE-TAXASSIGN-RECORD THRU 3100-EXIT
005230              MOVE Ws-Resolved-Code
005240                          TO Ti-Tax-Code (TX-Item-Idx).
005250*
005260 2320-EXIT.
005270     EXIT.
005280*
005290*****************************************************
005300* 2330 - Sum the adjusted amounts of every existing  *
005310*   tax item linked to the current item, and note    *
005320*   which of them is the largest.                    *
005330*****************************************************
005340*
005350 2330-COMPUTE-CURRENT-TAX.
005360*
005370     MOVE     ZERO       TO  Ws-Current-Tax
005380                              Ws-Tax-Item-Found-Count
005390                              Ws-Largest-Tax-Amount.
005400     MOVE     SPACES     TO  Ws-Largest-Tax-Item-Id.
005410*
005420     IF       TX-Item-Count > ZERO
005430              PERFORM 2331-SCAN-TAX-ITEM THRU 2331-EXIT
005440                      VARYING Ws-Scan-Idx FROM 1 BY 1
005450                      UNTIL Ws-Scan-Idx > TX-Item-Count.
005460*
005470 2330-EXIT.
005480     EXIT.
005490*
005500 2331-SCAN-TAX-ITEM.
005510*
005520     IF       Ti-Item-Type (Ws-Scan-Idx) = "X"
005530       AND    Ti-Linked-Item-Id (Ws-Scan-Idx)
005540                 = Ti-Item-Id (TX-Item-Idx)
005550              CALL "TX061" USING
005560                           Ti-Item-Id (Ws-Scan-Idx)
005570                           Ti-Amount (Ws-Scan-Idx)
005580                           TX-Item-Table
005590                           TX-Item-Count
005600                           Ws-Tax-Item-Amount
005610              ADD  1 TO Ws-Tax-Item-Found-Count
005620              ADD  Ws-Tax-Item-Amount TO Ws-Current-Tax
005630              IF   Ws-Tax-Item-Found-Count = 1
005640                OR Ws-Tax-Item-Amount > Ws-Largest-Tax-Amount
005650                   MOVE Ws-Tax-Item-Amount
005660                               TO Ws-Largest-Tax-Amount
005670                   MOVE Ti-Item-Id (Ws-Scan-Idx)
005680                               TO Ws-Largest-Tax-Item-Id.
005690*
005700 2331-EXIT.
005710     EXIT.
005720*
005730*****************************************************
005740* 2340 - Apply the shortfall/excess rules and raise  *
005750*   the one output item they call for, if any.       *
005760*****************************************************
005770*
005780 2340-WRITE-ADJUST-OR-NEW.
005790*
005800     COMPUTE  Ws-Diff-Amount = Ws-Expected-Tax - Ws-Current-Tax.
005810     IF       Ws-Diff-Amount = ZERO
005820              GO TO 2340-EXIT.
005830*
005840     IF       Ws-Tax-Item-Found-Count > ZERO
005850              GO TO 2340-ADJUST.
005860     IF       Ws-Is-New-Invoice AND Ws-Diff-Amount > ZERO
005870              GO TO 2340-NEW-ITEM.
005880     GO TO    2340-EXIT.
005890*
005900 2340-NEW-ITEM.
005910*
005920     MOVE     Ti-Item-Id (TX-Item-Idx)    TO  Ws-Out-Linked-Id.
005930     MOVE     "X"                         TO  Ws-Out-Item-Type.
005940     MOVE     Ws-Cur-Invoice-Date         TO  Ws-Out-Date.
005950     MOVE     Ws-Diff-Amount              TO  Ws-Out-Amount.
005960     MOVE     Ws-Item-Desc                TO  Ws-Out-Desc.
005970     PERFORM  3000-WRITE-TAXOUT-RECORD THRU 3000-EXIT.
005980     GO TO    2340-EXIT.
005990*
006000 2340-ADJUST.
006010*
006020     MOVE     Ws-Largest-Tax-Item-Id      TO  Ws-Out-Linked-Id.
006030     MOVE     "A"                         TO  Ws-Out-Item-Type.
006040     MOVE     Ws-Cur-Invoice-Date         TO  Ws-Out-Date.
006050     MOVE     Ws-Diff-Amount              TO  Ws-Out-Amount.
006060     MOVE     Ws-Item-Desc                TO  Ws-Out-Desc.
006070     PERFORM  3000-WRITE-TAXOUT-RECORD THRU 3000-EXIT.
006080*
006090 2340-EXIT.
006100     EXIT.
006110*
006120*****************************************************
006130* 2400/2410 - Historical invoice: adjustments only,  *
006140*   and only against items already carrying tax.     *
006150*****************************************************
006160*
006170 2400-PROCESS-HIST-INVOICE.
006180*
006190     MOVE     "N"  TO  Ws-New-Invoice-Flag.
006200     MOVE     Th-Invoice-Id (TX-Hdr-Idx)   TO Ws-Cur-Invoice-Id.
006210     MOVE     Th-Invoice-Date (TX-Hdr-Idx) TO Ws-Cur-Invoice-Date
006220*
006230     IF       TX-Item-Count > ZERO
006240              PERFORM 2410-PROCESS-HIST-ITEM THRU 2410-EXIT
006250                      VARYING TX-Item-Idx FROM 1 BY 1
006260                      UNTIL TX-Item-Idx > TX-Item-Count.
006270*
006280 2400-EXIT.
006290     EXIT.
006300*
006310 2410-PROCESS-HIST-ITEM.
006320*
006330     IF       Ti-Invoice-Id (TX-Item-Idx)
006340                 NOT = Th-Invoice-Id (TX-Hdr-Idx)
006350              GO TO 2410-EXIT.
006360     IF       Ti-Item-Type (TX-Item-Idx) NOT = "T"
006370              GO TO 2410-EXIT.
006380*
006390     PERFORM  2330-COMPUTE-CURRENT-TAX THRU 2330-EXIT.
006400     IF       Ws-Tax-Item-Found-Count = ZERO
006410              GO TO 2410-EXIT.
006420*
006430     PERFORM  2320-RESOLVE-ITEM-CODE THRU 2320-EXIT.
006440*
006450     CALL     "TX061" USING  Ti-Item-Id (TX-Item-Idx)
006460                              Ti-Amount (TX-Item-Idx)
006470                              TX-Item-Table
006480                              TX-Item-Count
006490                              Ws-Adjusted-Amount.
006500*
006510     COMPUTE  Ws-Expected-Tax ROUNDED
006520                  = Ws-Adjusted-Amount * Ws-Item-Rate.
006530*
006540     PERFORM  2340-WRITE-ADJUST-OR-NEW THRU 2340-EXIT.
006550*
006560 2410-EXIT.
006570     EXIT.
006580*
006590*****************************************************
006600* 3000/3100 - Write the two output files, roll the   *
006610*   report totals and feed the printed detail line.  *
006620*****************************************************
006630*
006640 3000-WRITE-TAXOUT-RECORD.
006650*
006660     MOVE     Ws-Cur-Invoice-Id  TO  To-Invoice-Id.
006670     MOVE     Ws-Out-Linked-Id   TO  To-Linked-Item-Id.
006680     MOVE     Ws-Out-Item-Type   TO  To-Item-Type.
006690     MOVE     Ws-Out-Date        TO  To-Date.
006700     MOVE     Ws-Out-Amount      TO  To-Amount.
006710     MOVE     Ws-Out-Desc        TO  To-Description.
006720     WRITE    TX-Taxout-Record.
006730*
006740     IF       To-Item-Type = "X"
006750              ADD  1     TO  Ws-Tax-Item-Count
006760              MOVE "TAX" TO  Ws-Rpt-Type-Lit
006770     ELSE
006780              ADD  1     TO  Ws-Adj-Item-Count
006790              MOVE "ADJ" TO  Ws-Rpt-Type-Lit.
006800     ADD      To-Amount  TO  Ws-Net-Tax-Total.
006810*
006820     MOVE     To-Invoice-Id      TO  Ws-Rpt-Invoice-Id.
006830     MOVE     To-Linked-Item-Id  TO  Ws-Rpt-Linked-Id.
006840     MOVE     To-Amount          TO  Ws-Rpt-Amount.
006850     MOVE     To-Description     TO  Ws-Rpt-Desc.
006860     GENERATE Rpt-Detail-Line.
006870*
006880 3000-EXIT.
006890     EXIT.
006900*
006910 3100-WRITE-TAXASSIGN-RECORD.
006920*
006930     MOVE     Ti-Item-Id (TX-Item-Idx)  TO  Ta-Item-Id.
006940     MOVE     Ws-Resolved-Code          TO  Ta-Tax-Code.
006950     WRITE    TX-Taxassign-Record.
006960*
006970 3100-EXIT.
006980     EXIT.
006990*
007000*****************************************************
007010* 9000 - End of run: close off the report and files. *
007020*****************************************************
007030*
007040 9000-FINISH.
007050*
007060     TERMINATE  Tax-Run-Report.
007070     CLOSE      TX-Taxout-File  TX-Taxassign-File  Print-File.
007080*
007090 9000-EXIT.
007100     EXIT.
